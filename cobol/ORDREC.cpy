000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:  ORDREC                                            *
000400*                                                                *
000500*   DESCRIPTIVE NAME = PURCHASE ORDER OUTPUT RECORD LAYOUT       *
000600*                      ACE WAREHOUSE INVENTORY SYSTEM            *
000700*                                                                *
000800*   FUNCTION = ONE RECORD IS WRITTEN TO ORDER-OUT FOR EVERY ITEM *
000900*               THE NIGHTLY REPLENISHMENT BATCH (ACEIRPL1)       *
001000*               DECIDES NEEDS TO BE REORDERED.  PURCHASING PICKS *
001100*               THIS FILE UP THE FOLLOWING MORNING.              *
001200*                                                                *
001300*   USED BY  = ACEIRPL1                                          *
001400*                                                                *
001500******************************************************************
001600*                  C H A N G E   L O G                           *
001700******************************************************************
001800*   DATE       BY    TICKET    DESCRIPTION                       *
001900*   --------   ----  --------  ------------------------------    *
002000*   11/03/86   RFT   AWH-0041  ORIGINAL LAYOUT.                  *
002100*   08/22/01   MHN   AWH-0249  ADDED TRAILING FILLER TO MATCH    *
002200*                              THE ROUNDED RECORD WIDTH USED ON  *
002300*                              THE ITEM MASTER (SEE ITMMSTR).    *
002400******************************************************************
002500*
002600 01  ORDER-OUTPUT-RECORD.
002700*
002800*    ITEM TO BE PURCHASED - MATCHES IM-ITEM-ID ON ITMMSTR -------
002900     05  OR-ORDER-ITEM-ID                     PIC X(10).
003000*
003100*    QUANTITY TO PURCHASE, ALREADY ROUNDED TO A BULK-AMOUNT -----
003200*    MULTIPLE BY ACEIRPL1 - NEVER ZERO ON THIS FILE.             *
003300     05  OR-ORDER-QTY                         PIC 9(07).
003400*
003500     05  FILLER                                PIC X(03).
003600*
