000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:  ITMMSTR                                          *
000400*                                                                *
000500*   DESCRIPTIVE NAME = ITEM MASTER RECORD LAYOUT                 *
000600*                      ACE WAREHOUSE INVENTORY SYSTEM            *
000700*                                                                *
000800*   FUNCTION = DEFINES THE LAYOUT OF ONE ITEM MASTER RECORD AS   *
000900*               READ BY THE NIGHTLY REPLENISHMENT BATCH (SEE     *
001000*               PROGRAM ACEIRPL1).  ONE RECORD EXISTS FOR EVERY  *
001100*               ITEM CARRIED BY THE WAREHOUSE, WHETHER IT IS A   *
001200*               PLAIN STOCKED ITEM OR A SEASONALLY STOCKED ITEM. *
001300*                                                                *
001400*   USED BY  = ACEIRPL1                                          *
001500*                                                                *
001600******************************************************************
001700*                  C H A N G E   L O G                           *
001800******************************************************************
001900*   DATE       BY    TICKET    DESCRIPTION                       *
002000*   --------   ----  --------  ------------------------------    *
002100*   11/03/86   RFT   AWH-0041  ORIGINAL LAYOUT - CARRIES ONLY    *
002200*                              ITEM-ID, WANT-ON-HAND, ON-HAND,   *
002300*                              ON-ORDER FOR THE OLD REORDER JOB. *
002400*   06/19/88   RFT   AWH-0077  ADDED IM-BULK-AMOUNT SO THE       *
002500*                              PURCHASING CLERKS COULD STOP      *
002600*                              HAND-ROUNDING ORDER QUANTITIES.   *
002700*   02/08/90   LKW   AWH-0103  ADDED IM-RESTRICTED-FLAG FOR      *
002800*                              CONTRACT ITEMS THAT MAY ONLY BE   *
002900*                              REORDERED ON THE 1ST OF THE MONTH.*
003000*   09/14/92   LKW   AWH-0158  ADDED SEASONAL FIELDS (TYPE CODE, *
003100*                              SEASON-CODE) WHEN WAREHOUSE 4     *
003200*                              PICKED UP THE LAWN & GARDEN LINE. *
003300*   04/02/94   DRP   AWH-0201  ADDED IM-ON-SALE-FLAG - MARKETING *
003400*                              NOW FEEDS SALE STATUS ONTO THE    *
003500*                              MASTER NIGHTLY INSTEAD OF A       *
003600*                              SEPARATE CROSS-REFERENCE FILE.    *
003700*   01/06/99   DRP   Y2K-014   REVIEWED FOR Y2K - NO DATE FIELDS *
003800*                              LIVE ON THIS RECORD, NO CHANGE    *
003900*                              REQUIRED.  SEE ACEIRPL1 FOR THE   *
004000*                              RUN-DATE WINDOWING LOGIC.         *
004100*   08/22/01   MHN   AWH-0249  EXPANDED TRAILING FILLER TO LEAVE *
004200*                              ROOM FOR A FUTURE VENDOR-ID FIELD *
004300*                              REQUESTED BY PURCHASING - NOT YET *
004400*                              BUILT, DO NOT USE.                *
004500*   05/11/07   MHN   AWH-0312  DOCUMENTED THE DEPT/SEQUENCE      *
004600*                              REDEFINITION OF THE ITEM KEY      *
004700*                              BELOW FOR THE NEW BUYER REPORTS.  *
004800******************************************************************
004900*
005000 01  ITEM-MASTER-RECORD.
005100*
005200*    ITEM IDENTIFICATION -----------------------------------------
005300     05  IM-ITEM-KEY.
005400         10  IM-ITEM-ID                     PIC X(10).
005500*    ALTERNATE VIEW OF THE KEY USED BY THE BUYER REORDER
005600*    REPORTS - THE FIRST 3 BYTES OF THE ITEM NUMBER ARE THE
005700*    BUYING DEPARTMENT, THE REMAINING 7 ARE THE ITEM SEQUENCE.
005800     05  IM-ITEM-KEY-R REDEFINES IM-ITEM-KEY.
005900         10  IM-ITEM-DEPT-CODE               PIC X(03).
006000         10  IM-ITEM-SEQUENCE-NO             PIC X(07).
006100*
006200*    ITEM CLASSIFICATION -------------------------------------
006300     05  IM-ITEM-TYPE                        PIC X(01).
006400         88  IM-STOCKED-ITEM                 VALUE "S".
006500         88  IM-SEASONAL-ITEM                 VALUE "N".
006600*
006700*    TARGET STOCKING LEVEL -------------------------------------
006800     05  IM-WANT-ON-HAND                      PIC 9(07).
006900*
007000*    SEASON THE ITEM IS CARRIED IN (SEASONAL ITEMS ONLY) -------
007100     05  IM-SEASON-CODE                       PIC X(01).
007200         88  IM-SEASON-WINTER                 VALUE "1".
007300         88  IM-SEASON-SPRING                 VALUE "2".
007400         88  IM-SEASON-SUMMER                 VALUE "3".
007500         88  IM-SEASON-FALL                   VALUE "4".
007600*
007700*    CONTRACT/DATE-RESTRICTED REORDER FLAG ----------------------
007800     05  IM-RESTRICTED-FLAG                   PIC X(01).
007900         88  IM-DATE-RESTRICTED               VALUE "Y".
008000         88  IM-NOT-DATE-RESTRICTED            VALUE "N".
008100*
008200*    PURCHASE LOT SIZE - ORDERS ARE ALWAYS A MULTIPLE OF THIS --
008300     05  IM-BULK-AMOUNT                       PIC 9(05).
008400*
008500*    CURRENT WAREHOUSE POSITION - FED NIGHTLY FROM INV CONTROL -
008600     05  IM-ON-HAND-QTY                       PIC 9(07).
008700     05  IM-ON-ORDER-QTY                      PIC 9(07).
008800*
008900*    PROMOTIONAL SALE FLAG - FED NIGHTLY FROM MARKETING ---------
009000     05  IM-ON-SALE-FLAG                      PIC X(01).
009100         88  IM-ITEM-ON-SALE                  VALUE "Y".
009200         88  IM-ITEM-NOT-ON-SALE               VALUE "N".
009300*
009400*    RESERVED FOR FUTURE USE - DO NOT ASSIGN WITHOUT UPDATING
009500*    THE COPYBOOK CHANGE LOG ABOVE (SEE AWH-0249).
009600     05  FILLER                                PIC X(10).
009700*
