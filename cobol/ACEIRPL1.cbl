000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ACEIRPL1.
000400 AUTHOR.  R T FARLEY.
000500 INSTALLATION. ACE WAREHOUSE CORP - INFORMATION SYSTEMS.
000600 DATE-WRITTEN. 11/03/86.
000700 DATE-COMPILED. 11/03/86.
000800 SECURITY. ACE WAREHOUSE - INTERNAL USE ONLY.
000900******************************************************************
001000*                                                                *
001100*   PROGRAM:  ACEIRPL1                                           *
001200*                                                                *
001300*   DESCRIPTIVE NAME = NIGHTLY INVENTORY REPLENISHMENT BATCH     *
001400*                                                                *
001500*   FUNCTION = READS THE ITEM MASTER FILE, ITEM BY ITEM, AND     *
001600*               DECIDES WHICH ITEMS HAVE FALLEN LOW ENOUGH TO    *
001700*               NEED REORDERING.  PLAIN STOCKED ITEMS AND        *
001800*               SEASONALLY STOCKED ITEMS ARE BOTH HANDLED HERE - *
001900*               THE SEASONAL ONES GET AN EXTRA IN-SEASON/OUT-OF  *
002000*               SEASON GATE ON TOP OF THE NORMAL REORDER MATH.   *
002100*               EVERY ITEM THAT COMES UP SHORT PRODUCES ONE      *
002200*               ORDER-OUT RECORD; ITEMS THAT ARE ADEQUATELY      *
002300*               STOCKED, DATE-RESTRICTED TODAY, OR OUT OF SEASON *
002400*               PRODUCE NOTHING.                                *
002500*                                                                *
002600*   INPUT  =  ITEM-MASTER-IN  - ONE RECORD PER STOCKED ITEM      *
002700*   OUTPUT =  ORDER-OUT       - ONE RECORD PER ITEM TO REORDER   *
002800*                                                                *
002900*   CALLED BY : RUN FROM THE NIGHTLY WAREHOUSE JOB STREAM, OR ON *
003000*               DEMAND WHEN PURCHASING ASKS FOR AN EXTRA PASS.   *
003100*                                                                *
003200******************************************************************
003300*                  C H A N G E   L O G                           *
003400******************************************************************
003500*   DATE       BY    TICKET    DESCRIPTION                       *
003600*   --------   ----  --------  ------------------------------    *
003700*   11/03/86   RFT   AWH-0041  ORIGINAL VERSION.  STRAIGHT       *
003800*                              READ/COMPUTE/WRITE PASS OVER THE  *
003900*                              ITEM MASTER, NO SEASONAL ITEMS.   *
004000*   06/19/88   RFT   AWH-0077  ADDED BULK-LOT ROUNDING SO THE    *
004100*                              ORDER QTY IS ALWAYS A MULTIPLE OF *
004200*                              THE VENDOR'S PACK SIZE.           *
004300*   02/08/90   LKW   AWH-0103  ADDED THE 1ST-OF-MONTH DATE       *
004400*                              RESTRICTION FOR CONTRACT ITEMS.   *
004500*   09/14/92   LKW   AWH-0158  ADDED SEASONAL ITEM HANDLING AND  *
004600*                              THE MONTH-TO-SEASON TABLE BELOW   *
004700*                              WHEN WAREHOUSE 4 PICKED UP LAWN   *
004800*                              AND GARDEN.  ITEM-TYPE NOW        *
004900*                              SELECTS STOCKED VS SEASONAL LOGIC.*
005000*   04/02/94   DRP   AWH-0201  ADDED THE SALE-FLAG BUMP TO THE   *
005100*                              DEFICIT CALCULATION - MARKETING   *
005200*                              WANTED SMALL-TICKET SALE ITEMS    *
005300*                              TOPPED OFF MORE AGGRESSIVELY.     *
005400*   11/30/96   DRP   AWH-0233  ADDED THE STOCK-OUT SAFETY BUMP - *
005500*                              ANY ITEM THAT HITS ZERO ON HAND   *
005600*                              NOW RAISES ITS OWN TARGET 10 PCT  *
005700*                              FOR NEXT TIME.  RECORDED IN THE   *
005800*                              WS-ITEM-TABLE BELOW, NOT REWRITTEN*
005900*                              TO THE MASTER - SEE NOTE IN 300-. *
006000*   01/08/99   DRP   Y2K-014   CENTURY-WINDOWED THE RUN DATE.    *
006100*                              ACCEPT FROM DATE STILL ONLY GIVES *
006200*                              A 2-DIGIT YEAR - 760-WINDOW-      *
006300*                              CENTURY NOW EXPANDS IT TO 4.      *
006400*   08/22/01   MHN   AWH-0249  WIDENED THE 80 PERCENT BUFFER     *
006500*                              CHECK TO FIXED-POINT MULTIPLY-BY-*
006600*                              8-AND-10 FORM - THE OLD *0.8      *
006700*                              COMPARE WAS ROUNDING DIFFERENTLY *
006800*                              THAN PURCHASING'S SPREADSHEET.    *
006900*   05/11/07   MHN   AWH-0312  END-OF-JOB COUNTS ADDED FOR OPS   *
007000*                              (ITEMS READ, ORDERS WRITTEN,      *
007100*                              STOCK-OUT BUMPS) - NOT A BUSINESS *
007200*                              REQUIREMENT, JUST LOG CLUTTER     *
007300*                              OPS KEPT ASKING FOR.              *
007400*   03/15/09   MHN   AWH-0338  REWORKED THE PERFORM CALLS TO THE *
007500*                              SHOP'S THRU-EXIT FORM AND ADDED   *
007600*                              THE OPEN-ERROR GO TO SO A BAD     *
007700*                              OPEN ABENDS CLEANLY INSTEAD OF    *
007800*                              FALLING THROUGH TO THE READ.      *
007900*   09/02/11   MHN   AWH-0355  PUT THE UPSI-0 TEST-RUN SWITCH TO *
008000*                              WORK - ON DEMAND RUNS PURCHASING  *
008100*                              CAN FLIP THE UPSI CARD AND GET A  *
008200*                              DISPLAY-ONLY PASS WITH NO ORDER   *
008300*                              FILE WRITTEN, FOR DRY-RUN CHECKS. *
008400*   09/02/11   MHN   AWH-0355  ALSO WIRED THE SEASON-CODE CLASS  *
008500*                              TEST SO A BAD SEASON CODE ON THE  *
008600*                              MASTER GETS FLAGGED INSTEAD OF    *
008700*                              SILENTLY FALLING OUT OF SEASON.   *
008710*   04/18/14   JWK   AWH-0361  RUN-TOTALS BYTE REDEFINES WAS     *
008720*                              X(21) OVER ONLY 12 BYTES OF       *
008730*                              COMP-3 - FIXED THE PIC.  ALSO     *
008740*                              GUARDED THE FIRST READ SO A BAD   *
008750*                              OPEN NO LONGER FALLS INTO THE     *
008760*                              READ LOOP BEHIND ITS BACK.        *
008800******************************************************************
008900 ENVIRONMENT DIVISION.
009000*-----------------------
009100 CONFIGURATION SECTION.
009200 SOURCE-COMPUTER. IBM-370.
009300 OBJECT-COMPUTER. IBM-370.
009400 SPECIAL-NAMES.
009500     CLASS VALID-SEASON-CODE IS "1" THRU "4"
009600     UPSI-0 ON STATUS IS WS-TEST-RUN-SWITCH
009700            OFF STATUS IS WS-PROD-RUN-SWITCH.
009800*
009900 INPUT-OUTPUT SECTION.
010000 FILE-CONTROL.
010100     SELECT ITEM-MASTER-IN  ASSIGN TO ITMMAST
010200            ORGANIZATION IS SEQUENTIAL
010300            FILE STATUS  IS WS-ITMMAST-STATUS.
010400*
010500     SELECT ORDER-OUT       ASSIGN TO ORDRFILE
010600            ORGANIZATION IS SEQUENTIAL
010700            FILE STATUS  IS WS-ORDRFILE-STATUS.
010800*
010900 DATA DIVISION.
011000*----------------
011100 FILE SECTION.
011200*
011300 FD  ITEM-MASTER-IN
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD.
011600     COPY ITMMSTR.
011700*
011800 FD  ORDER-OUT
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD.
012100     COPY ORDREC.
012200*
012300 WORKING-STORAGE SECTION.
012400*--------------------------
012500*
012600 77  WS-ITMMAST-STATUS        PIC X(02)  VALUE SPACES.
012700     88  ITMMAST-OK                      VALUE "00".
012800     88  ITMMAST-AT-END                  VALUE "10".
012900 77  WS-ORDRFILE-STATUS       PIC X(02)  VALUE SPACES.
013000     88  ORDRFILE-OK                     VALUE "00".
013100*
013200 01  WS-SWITCHES.
013300     05  WS-EOF-SWITCH            PIC X(01)  VALUE "N".
013400         88  END-OF-ITEM-MASTER               VALUE "Y".
013500     05  WS-IN-SEASON-SWITCH      PIC X(01)  VALUE "N".
013600         88  ITEM-IN-SEASON                   VALUE "Y".
013700     05  WS-ELIGIBLE-SWITCH       PIC X(01)  VALUE "N".
013800         88  ITEM-ELIGIBLE-TO-ORDER           VALUE "Y".
013900     05  WS-SKIP-ITEM-SWITCH      PIC X(01)  VALUE "N".
014000         88  SKIP-THIS-ITEM                   VALUE "Y".
014100*
014200*    UPSI-0 CARD SETS ONE OF THESE TWO - ON = DRY-RUN/DISPLAY ONLY
014300*    OFF = NORMAL PRODUCTION PASS.  SEE 800- BELOW.  (AWH-0355)
014400 77  WS-TEST-RUN-SWITCH       PIC X(01)  VALUE "N".
014500 77  WS-PROD-RUN-SWITCH       PIC X(01)  VALUE "Y".
014600*
014700*    SYSTEM DATE AS RETURNED BY ACCEPT FROM DATE - STILL ONLY     
014800*    A 2-DIGIT YEAR, SEE 760-WINDOW-CENTURY.  (Y2K-014)           
014900 01  WS-SYSTEM-DATE-6.
015000     05  WS-SYS-YY                PIC 9(02).
015100     05  WS-SYS-MM                PIC 9(02).
015200     05  WS-SYS-DD                PIC 9(02).
015300 01  WS-SYSTEM-DATE-6-R REDEFINES WS-SYSTEM-DATE-6.
015400     05  WS-SYSTEM-DATE-6-NUM     PIC 9(06).
015500*
015600*    EFFECTIVE ("TODAY'S") DATE THE REPLENISHMENT RUNS UNDER -    
015700*    DRIVES THE DATE RESTRICTION AND THE SEASON LOOKUP.           
015800 01  WS-RUN-DATE.
015900     05  WS-RUN-YEAR              PIC 9(04).
016000     05  WS-RUN-MONTH             PIC 9(02).
016100     05  WS-RUN-DAY               PIC 9(02).
016200 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
016300     05  WS-RUN-DATE-NUM          PIC 9(08).
016400*
016500*    MONTH-TO-SEASON TABLE - SUBSCRIPT 1 = JANUARY.  CODES        
016600*    MATCH IM-SEASON-CODE ON THE ITEM MASTER (1=WINTER,           
016700*    2=SPRING, 3=SUMMER, 4=FALL).  LOADED IN ONE SHOT BELOW       
016800*    RATHER THAN 12 VALUE CLAUSES.  (AWH-0158)                    
016900 01  WS-SEASON-TABLE-VALUES.
017000     05  FILLER  PIC X(12)  VALUE "112223334441".
017100 01  WS-SEASON-TABLE REDEFINES WS-SEASON-TABLE-VALUES.
017200     05  WS-SEASON-BY-MONTH       PIC X(01)  OCCURS 12 TIMES.
017300*
017400 77  WS-SEASON-SUB            PIC S9(04)       COMP.
017500 77  WS-MONTH-LOOP-SUB        PIC S9(04)       COMP.
017600*
017700*    ARITHMETIC WORK FIELDS - KEPT BINARY FOR SPEED, SEPARATE     
017800*    FROM THE ITEM MASTER'S ZONED ON-HAND/ON-ORDER/WANT FIELDS.   
017900 01  WS-CALC-FIELDS.
018000     05  WS-DEFICIT               PIC S9(09)       COMP.
018100     05  WS-TO-ORDER              PIC S9(09)       COMP.
018200     05  WS-SAFETY-STOCK-QTY      PIC S9(09)       COMP.
018300     05  WS-CEILING-PRODUCT       PIC S9(09)       COMP.
018400     05  WS-CEILING-REMAINDER     PIC S9(09)       COMP.
018500     05  WS-BUFFER-LEFT           PIC S9(11)       COMP.
018600     05  WS-BUFFER-RIGHT          PIC S9(11)       COMP.
018700*
018800*    STOCK-OUT WRITE-BACK TABLE - AN IN-MEMORY, READ-ORDER-KEYED  
018900*    TABLE OF RAISED REQUIRED-ON-HAND LEVELS IN PLACE OF A REWRITE
019000*    OF THE MASTER OR A SECOND PHYSICAL FILE.  (AWH-0233) -       
019100*    CURRENTLY READ BY NO OTHER JOB; KEPT FOR A FUTURE EXTRACT    
019200*    PURCHASING HAS BEEN ASKING FOR.                              
019300 01  WS-ITEM-TABLE.
019400     05  WS-ITEM-TABLE-ENTRY  OCCURS 5000 TIMES
019500                               INDEXED BY WS-ITM-IDX.
019600         10  WS-ITM-ITEM-ID           PIC X(10).
019700         10  WS-ITM-REQUIRED-HAND     PIC 9(07).
019800         10  WS-ITM-BUMPED-FLAG       PIC X(01).
019900             88  WS-ITM-WAS-BUMPED              VALUE "Y".
020000*
020100 01  WS-RUN-TOTALS.
020200     05  WS-ITEMS-READ-CTR        PIC S9(07) COMP-3  VALUE +0.
020300     05  WS-ORDERS-WRITTEN-CTR    PIC S9(07) COMP-3  VALUE +0.
020400     05  WS-BUMP-CTR              PIC S9(07) COMP-3  VALUE +0.
020500 01  WS-RUN-TOTALS-R REDEFINES WS-RUN-TOTALS.
020600     05  WS-RUN-TOTALS-BYTES      PIC X(12).
020700*
020800 PROCEDURE DIVISION.
020900*----------------------
021000 000-MAIN-PROCESS.
021100*--------------------
021200     PERFORM 700-OPEN-FILES THRU 700-EXIT.
021210*    A BAD OPEN SETS END-OF-ITEM-MASTER IN 700-OPEN-ERROR -
021220*    SKIP THE RUN-DATE SETUP AND THE FIRST READ WHEN IT DOES.
021230*    (AWH-0361)
021300     IF NOT END-OF-ITEM-MASTER
021310         PERFORM 750-ESTABLISH-RUN-DATE THRU 750-EXIT
021320         PERFORM 710-READ-ITEM-MASTER THRU 710-EXIT
021330     END-IF.
021500     PERFORM 100-PROCESS-ITEM-MASTER THRU 100-EXIT
021600         UNTIL END-OF-ITEM-MASTER.
021700     PERFORM 850-REPORT-RUN-TOTALS THRU 850-EXIT.
021800     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
021900     GOBACK.
022000 000-MAIN-EXIT. EXIT.
022100*-----------------
022200*
022300 100-PROCESS-ITEM-MASTER.
022400*--------------------------
022500*    ONE ITEM OFF THE MASTER, FOLLOWED BY THE DRIVER-LEVEL WRITE  
022600*    FILTER - AN ITEM THAT COMES OUT AT A ZERO ORDER QTY NEVER    
022700*    GETS AN ORDER-OUT RECORD.                                    
022800     MOVE 0 TO WS-TO-ORDER.
022900     MOVE "N" TO WS-SKIP-ITEM-SWITCH.
023000     EVALUATE TRUE
023100         WHEN IM-STOCKED-ITEM
023200             PERFORM 200-CALC-STOCKED-ITEM THRU 200-EXIT
023300         WHEN IM-SEASONAL-ITEM
023400             PERFORM 250-CALC-SEASONAL-ITEM THRU 250-EXIT
023500         WHEN OTHER
023600             DISPLAY "ACEIRPL1 - UNKNOWN ITEM-TYPE ON ITEM "
023700                     IM-ITEM-ID
023800     END-EVALUATE.
023900     IF WS-TO-ORDER > 0
024000         PERFORM 800-WRITE-ORDER-RECORD THRU 800-EXIT
024100     END-IF.
024200     PERFORM 710-READ-ITEM-MASTER THRU 710-EXIT.
024300 100-EXIT. EXIT.
024400*-----------
024500*
024600 200-CALC-STOCKED-ITEM.
024700*--------------------------
024800*    STOCKED-ITEM REORDER CALC - A PLAIN STOCKED ITEM HAS NO      
024900*    SEASON GATE, SO IT IS TREATED AS ALWAYS IN SEASON.           
025000     SET ITEM-IN-SEASON TO TRUE.
025100     PERFORM 300-APPLY-STOCKOUT-BUMP THRU 300-EXIT.
025200     PERFORM 310-CHECK-DATE-RESTRICTION THRU 310-EXIT.
025300     IF NOT SKIP-THIS-ITEM
025400         PERFORM 400-CALC-DEFICIT THRU 400-EXIT
025500         PERFORM 450-CHECK-80-PERCENT-BUFFER THRU 450-EXIT
025600         IF ITEM-ELIGIBLE-TO-ORDER
025700             PERFORM 470-CALC-BULK-LOT-QTY THRU 470-EXIT
025800         END-IF
025900     END-IF.
026000 200-EXIT. EXIT.
026100*-----------
026200*
026300 250-CALC-SEASONAL-ITEM.
026400*--------------------------
026500*    SEASONAL-ITEM REORDER CALC - SAME SKELETON AS 200- ABOVE,    
026600*    PLUS THE IN-SEASON GATE.  OUT OF SEASON, THE DEFICIT IS NEVER
026700*    COMPUTED AND THE ORDER QTY STAYS ZERO.                       
026800     PERFORM 300-APPLY-STOCKOUT-BUMP THRU 300-EXIT.
026900     PERFORM 310-CHECK-DATE-RESTRICTION THRU 310-EXIT.
027000     IF NOT SKIP-THIS-ITEM
027100         PERFORM 260-DETERMINE-IN-SEASON THRU 260-EXIT
027200         IF ITEM-IN-SEASON
027300             PERFORM 400-CALC-DEFICIT THRU 400-EXIT
027400             PERFORM 450-CHECK-80-PERCENT-BUFFER THRU 450-EXIT
027500             IF ITEM-ELIGIBLE-TO-ORDER
027600                 PERFORM 470-CALC-BULK-LOT-QTY THRU 470-EXIT
027700             END-IF
027800         END-IF
027900     END-IF.
028000 250-EXIT. EXIT.
028100*-----------
028200*
028300 260-DETERMINE-IN-SEASON.
028400*--------------------------
028500*    SEASON-FOR-DATE LOOKUP - LOOKS UP THE RUN MONTH IN           
028600*    WS-SEASON-BY-MONTH AND COMPARES IT TO THE ITEM'S OWN         
028700*    SEASON-CODE.  A SEASON-CODE THAT FAILS THE VALID-SEASON-CODE 
028800*    CLASS TEST IS A MASTER-FILE DATA ERROR AND IS FLAGGED RATHER 
028900*    THAN SILENTLY TREATED AS OUT OF SEASON.  (AWH-0355)          
029000     MOVE WS-RUN-MONTH TO WS-SEASON-SUB.
029100     IF IM-SEASON-CODE IS NOT VALID-SEASON-CODE
029200         DISPLAY "ACEIRPL1 - BAD SEASON CODE ON ITEM " IM-ITEM-ID
029300                 " - CODE = " IM-SEASON-CODE
029400         SET ITEM-IN-SEASON TO FALSE
029500     ELSE
029600         IF IM-SEASON-CODE = WS-SEASON-BY-MONTH (WS-SEASON-SUB)
029700             SET ITEM-IN-SEASON TO TRUE
029800         ELSE
029900             SET ITEM-IN-SEASON TO FALSE
030000         END-IF
030100     END-IF.
030200 260-EXIT. EXIT.
030300*-----------
030400*
030500 300-APPLY-STOCKOUT-BUMP.
030600*--------------------------
030700*    WHEN ON HAND IS EXACTLY ZERO, RAISE THE ITEM'S REQUIRED-ON-  
030800*    HAND TO CEILING(WANT-ON-HAND * 1.1).  FOR FUTURE RUNS ONLY - 
030900*    IT DOES NOT TOUCH THIS RUN'S DEFICIT CALCULATION.  (AWH-0233)
031000     IF IM-ON-HAND-QTY = 0
031100         COMPUTE WS-CEILING-PRODUCT = IM-WANT-ON-HAND * 11
031200         COMPUTE WS-SAFETY-STOCK-QTY = WS-CEILING-PRODUCT / 10
031300         COMPUTE WS-CEILING-REMAINDER =
031400                 WS-CEILING-PRODUCT - (WS-SAFETY-STOCK-QTY * 10)
031500         IF WS-CEILING-REMAINDER > 0
031600             ADD 1 TO WS-SAFETY-STOCK-QTY
031700         END-IF
031800         PERFORM 320-RECORD-STOCKOUT-BUMP THRU 320-EXIT
031900     END-IF.
032000 300-EXIT. EXIT.
032100*-----------
032200*
032300 320-RECORD-STOCKOUT-BUMP.
032400*--------------------------
032500*    WRITE-BACK TO THE IN-MEMORY WS-ITEM-TABLE, KEYED BY THE      
032600*    ITEM'S POSITION IN READ ORDER.  NO PHYSICAL FILE IS          
032700*    REWRITTEN - SEE THE BANNER NOTE ON WS-ITEM-TABLE ABOVE.      
032800     IF WS-ITEMS-READ-CTR NOT > 5000
032900         SET WS-ITM-IDX TO WS-ITEMS-READ-CTR
033000         MOVE IM-ITEM-ID          TO WS-ITM-ITEM-ID (WS-ITM-IDX)
033100         MOVE WS-SAFETY-STOCK-QTY TO WS-ITM-REQUIRED-HAND
033200                                      (WS-ITM-IDX)
033300         SET WS-ITM-WAS-BUMPED (WS-ITM-IDX) TO TRUE
033400         ADD 1 TO WS-BUMP-CTR
033500     END-IF.
033600 320-EXIT. EXIT.
033700*-----------
033800*
033900 310-CHECK-DATE-RESTRICTION.
034000*--------------------------
034100*    A DATE-RESTRICTED ITEM MAY ONLY BE REORDERED ON THE 1ST OF   
034200*    THE MONTH.  EVERY OTHER CHECK BELOW IS SKIPPED WHEN THIS ONE 
034300*    BLOCKS THE ITEM.  (AWH-0103)                                 
034400     IF IM-DATE-RESTRICTED AND WS-RUN-DAY NOT = 1
034500         SET SKIP-THIS-ITEM TO TRUE
034600     END-IF.
034700 310-EXIT. EXIT.
034800*-----------
034900*
035000 400-CALC-DEFICIT.
035100*--------------------------
035200*    DISPATCHES TO THE SALE OR STANDARD DEFICIT FORMULA BELOW.    
035300     IF IM-ITEM-ON-SALE AND IM-WANT-ON-HAND < 20
035400         PERFORM 410-CALC-DEFICIT-SALE-SMALL THRU 410-EXIT
035500     ELSE
035600         PERFORM 420-CALC-DEFICIT-STANDARD THRU 420-EXIT
035700     END-IF.
035800 400-EXIT. EXIT.
035900*-----------
036000*
036100 410-CALC-DEFICIT-SALE-SMALL.
036200*--------------------------
036300*    SMALL-TARGET SALE ITEMS GET A FLAT +20 SALE BUMP ON TOP OF   
036400*    WANT-ON-HAND INSTEAD OF DOUBLING IT.  (AWH-0201)             
036500     COMPUTE WS-DEFICIT =
036600             IM-WANT-ON-HAND + 20
036700             - IM-ON-HAND-QTY - IM-ON-ORDER-QTY.
036800 410-EXIT. EXIT.
036900*-----------
037000*
037100 420-CALC-DEFICIT-STANDARD.
037200*--------------------------
037300*    STANDARD DEFICIT FORMULA - ALSO THE FALL-BACK SIDE FOR A     
037400*    SALE ITEM WHOSE WANT-ON-HAND IS 20 OR MORE.                  
037500     COMPUTE WS-DEFICIT =
037600             (IM-WANT-ON-HAND * 2)
037700             - IM-ON-HAND-QTY - IM-ON-ORDER-QTY.
037800 420-EXIT. EXIT.
037900*-----------
038000*
038100 450-CHECK-80-PERCENT-BUFFER.
038200*--------------------------
038300*    FIXED-POINT FORM PER AWH-0249 - COMPARE (ON-HAND + ON-ORDER) 
038400*    * 10  AGAINST  (DEFICIT + ON-HAND + ON-ORDER) * 8 INSTEAD OF 
038500*    MULTIPLYING BY 0.8 DIRECTLY.                                 
038600     COMPUTE WS-BUFFER-LEFT =
038700             (IM-ON-HAND-QTY + IM-ON-ORDER-QTY) * 10.
038800     COMPUTE WS-BUFFER-RIGHT =
038900             (WS-DEFICIT + IM-ON-HAND-QTY + IM-ON-ORDER-QTY) * 8.
039000     IF WS-BUFFER-LEFT NOT > WS-BUFFER-RIGHT
039100         SET ITEM-ELIGIBLE-TO-ORDER TO TRUE
039200     ELSE
039300         SET ITEM-ELIGIBLE-TO-ORDER TO FALSE
039400     END-IF.
039500 450-EXIT. EXIT.
039600*-----------
039700*
039800 470-CALC-BULK-LOT-QTY.
039900*--------------------------
040000*    ROUND DOWN TO THE LARGEST MULTIPLE OF BULK-AMOUNT THAT DOES  
040100*    NOT EXCEED THE DEFICIT.                                      
040200     MOVE 0 TO WS-TO-ORDER.
040300     PERFORM 475-ADD-ONE-BULK-LOT THRU 475-EXIT
040400         UNTIL WS-TO-ORDER NOT LESS THAN WS-DEFICIT
040500            OR (WS-TO-ORDER + IM-BULK-AMOUNT) > WS-DEFICIT.
040600 470-EXIT. EXIT.
040700*-----------
040800*
040900 475-ADD-ONE-BULK-LOT.
041000*--------------------------
041100     ADD IM-BULK-AMOUNT TO WS-TO-ORDER.
041200 475-EXIT. EXIT.
041300*-----------
041400*
041500 700-OPEN-FILES.
041600*--------------------------
041700     OPEN INPUT  ITEM-MASTER-IN.
041800     IF NOT ITMMAST-OK
041900         DISPLAY "ACEIRPL1 - ERROR OPENING ITEM-MASTER-IN, "
042000                 "STATUS = " WS-ITMMAST-STATUS
042100         GO TO 700-OPEN-ERROR.
042200     OPEN OUTPUT ORDER-OUT.
042300     IF NOT ORDRFILE-OK
042400         DISPLAY "ACEIRPL1 - ERROR OPENING ORDER-OUT, "
042500                 "STATUS = " WS-ORDRFILE-STATUS
042600         GO TO 700-OPEN-ERROR.
042700     GO TO 700-EXIT.
042800 700-OPEN-ERROR.
042900*    A BAD OPEN ON EITHER FILE IS FATAL - THERE IS NO PARTIAL-RUN 
043000*    RECOVERY FOR THIS JOB, SO IT ABENDS CLEANLY HERE RATHER THAN 
043100*    FALLING THROUGH TO THE READ LOOP WITH AN UNUSABLE FILE.      
043200*    (AWH-0338)                                                   
043300     MOVE 16 TO RETURN-CODE.
043400     SET END-OF-ITEM-MASTER TO TRUE.
043500 700-EXIT. EXIT.
043600*-----------
043700*
043800 710-READ-ITEM-MASTER.
043900*--------------------------
044000     READ ITEM-MASTER-IN
044100         AT END
044200             SET END-OF-ITEM-MASTER TO TRUE
044300     END-READ.
044400     IF NOT END-OF-ITEM-MASTER
044500         ADD 1 TO WS-ITEMS-READ-CTR
044600     END-IF.
044700 710-EXIT. EXIT.
044800*-----------
044900*
045000 750-ESTABLISH-RUN-DATE.
045100*--------------------------
045200*    THIS JOB IS HANDED "TODAY" BY THE JOB STREAM IN PRODUCTION;  
045300*    ABSENT A CONTROL CARD, IT RUNS UNDER THE SYSTEM DATE.        
045400     ACCEPT WS-SYSTEM-DATE-6 FROM DATE.
045500     MOVE WS-SYS-MM TO WS-RUN-MONTH.
045600     MOVE WS-SYS-DD TO WS-RUN-DAY.
045700     PERFORM 760-WINDOW-CENTURY THRU 760-EXIT.
045800 750-EXIT. EXIT.
045900*-----------
046000*
046100 760-WINDOW-CENTURY.
046200*--------------------------
046300*    Y2K-014 - A 2-DIGIT YEAR OF 50 OR HIGHER IS STILL 19XX,      
046400*    ANYTHING LOWER IS 20XX.  GOOD UNTIL 2049.                    
046500     IF WS-SYS-YY NOT LESS THAN 50
046600         COMPUTE WS-RUN-YEAR = 1900 + WS-SYS-YY
046700     ELSE
046800         COMPUTE WS-RUN-YEAR = 2000 + WS-SYS-YY
046900     END-IF.
047000 760-EXIT. EXIT.
047100*-----------
047200*
047300 790-CLOSE-FILES.
047400*--------------------------
047500     CLOSE ITEM-MASTER-IN.
047600     CLOSE ORDER-OUT.
047700 790-EXIT. EXIT.
047800*-----------
047900*
048000 800-WRITE-ORDER-RECORD.
048100*--------------------------
048200*    BUILDS ONE ORDER-OUT RECORD, IN THE SAME ORDER THE ITEMS     
048300*    WERE READ (NO SORT).  A TEST-RUN (UPSI-0 ON) DISPLAYS WHAT   
048400*    WOULD HAVE BEEN WRITTEN INSTEAD OF ACTUALLY WRITING THE      
048500*    ORDER FILE, FOR PURCHASING'S ON-DEMAND DRY-RUN PASSES.       
048600*    (AWH-0355)                                                   
048700     MOVE SPACES TO ORDER-OUTPUT-RECORD.
048800     MOVE IM-ITEM-ID TO OR-ORDER-ITEM-ID.
048900     MOVE WS-TO-ORDER TO OR-ORDER-QTY.
049000     IF WS-TEST-RUN-SWITCH = "Y"
049100         DISPLAY "ACEIRPL1 - TEST RUN, WOULD ORDER "
049200                 OR-ORDER-QTY " OF " OR-ORDER-ITEM-ID
049300         ADD 1 TO WS-ORDERS-WRITTEN-CTR
049400     ELSE
049500         WRITE ORDER-OUTPUT-RECORD
049600         IF ORDRFILE-OK
049700             ADD 1 TO WS-ORDERS-WRITTEN-CTR
049800         ELSE
049900             DISPLAY "ACEIRPL1 - ERROR WRITING ORDER-OUT, STATUS "
050000                     WS-ORDRFILE-STATUS
050100         END-IF
050200     END-IF.
050300 800-EXIT. EXIT.
050400*-----------
050500*
050600 850-REPORT-RUN-TOTALS.
050700*--------------------------
050800*    NO COLUMNAR REPORT IS PRODUCED BY THIS JOB - JUST THE        
050900*    OPERATIONAL COUNTS OPS ASKED FOR.  (AWH-0312)                
051000     DISPLAY "ACEIRPL1 - ITEMS READ.........: "
051100             WS-ITEMS-READ-CTR.
051200     DISPLAY "ACEIRPL1 - ORDERS WRITTEN......: "
051300             WS-ORDERS-WRITTEN-CTR.
051400     DISPLAY "ACEIRPL1 - STOCK-OUT BUMPS.....: "
051500             WS-BUMP-CTR.
051600 850-EXIT. EXIT.
051700*-----------
